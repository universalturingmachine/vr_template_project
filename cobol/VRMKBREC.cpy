000100**********************************************************************
000200*                                                                    *
000300*    VRMKBREC   -   MARKET PRICE BAR RECORD                         *
000400*                                                                    *
000500*    ONE OHLC BAR FOR THE INSTRUMENT BEING RUN.  BARS ARRIVE ON     *
000600*    BARFILE IN CHRONOLOGICAL ORDER, INTERLEAVED AGAINST THE        *
000700*    TRADE-FILL STREAM BY TIMESTAMP.  ONLY BAR-HIGH / BAR-LOW ARE   *
000800*    CONSUMED BY THE TRADESEQUENCE MIN/MAX-PRICE LOGIC IN           *
000900*    VRTRDSEQ - THE REMAINING FIELDS ARE CARRIED FOR COMPLETENESS   *
001000*    ONLY.                                                          *
001100*                                                                    *
001200*    MAINTENANCE HISTORY                                            *
001300*    --------------------                                           *
001400*    2014-06-11  RSHAH    TR40011  ORIGINAL LAYOUT.                  *
001500*    2017-11-20  MDSOUZA  TR40640  ADDED BAR-VOLUME FOR DOWNSTREAM  *
001600*                                  LIQUIDITY REPORTING (NOT USED    *
001700*                                  BY THE SEQUENCE-TRACKING LOGIC). *
001800**********************************************************************
001900        01  MB-MARKET-BAR-RECORD.
002000            05  MB-BAR-OPEN                 PIC S9(7)V9(2) COMP-3.
002100            05  MB-BAR-HIGH                 PIC S9(7)V9(2) COMP-3.
002200            05  MB-BAR-LOW                  PIC S9(7)V9(2) COMP-3.
002300            05  MB-BAR-CLOSE                PIC S9(7)V9(2) COMP-3.
002400            05  MB-BAR-VOLUME               PIC S9(9)V9(2) COMP-3.
002500*           ---------------------------------------------------
002600*           PRINT-LINE VIEW OF THE OHLC QUARTET, USED ONLY BY
002700*           THE DIAGNOSTIC BAR-ECHO LINE IN VRTRDSEQ WHEN
002800*           UPSI-1 (BAR TRACE) IS SET ON FOR A TEST RUN.
002900*           ---------------------------------------------------
003000            05  MB-OHLC-GROUP REDEFINES MB-BAR-VOLUME.
003100                10  FILLER                  PIC X(02).
003200                10  MB-VOLUME-TRACE-TAG     PIC X(04).
003300            05  MB-BAR-START-TIME           PIC X(25).
003400            05  MB-BAR-END-TIME             PIC X(25).
003500            05  FILLER                      PIC X(09).
