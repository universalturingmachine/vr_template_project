000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.    VRTRDSEQ.
000300        AUTHOR.        R SHAH.
000400        INSTALLATION.  VR TRADING SYSTEMS - RISK ENGINEERING.
000500        DATE-WRITTEN.  06/11/87.
000600        DATE-COMPILED.
000700        SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY - RISK DESK.
000800**********************************************************************
000900*                                                                    *
001000*A    ABSTRACT..                                                    *
001100*  VRTRDSEQ IS THE RISK DESK'S END-OF-DAY TRADE SEQUENCING RUN.     *
001200*  IT READS THE DAY'S TRADE FILLS FOR ONE INSTRUMENT (TRDFILE),     *
001300*  INTERLEAVED IN ARRIVAL ORDER WITH THAT INSTRUMENT'S PRICE BARS   *
001400*  (BARFILE), AND GROUPS THE FILLS INTO TRADE SEQUENCES - A         *
001500*  SEQUENCE OPENS ON AN ENTRY FILL AND STAYS OPEN, ACCUMULATING     *
001600*  NET POSITION AND THE MIN/MAX PRICE SEEN ACROSS EVERY BAR THAT    *
001700*  ARRIVES WHILE IT IS OPEN, UNTIL THE NET POSITION RETURNS TO      *
001800*  ZERO.  EVERY LONG OR SHORT ENTRY FILL ALSO GETS A PROTECTMONEY   *
001900*  STOP-LOSS PRICE (SEE VRSTOPLS) WRITTEN TO THE DESK REPORT.       *
002000*  ONE CLOSED-SEQUENCE RECORD IS WRITTEN TO SEQOUT FOR EVERY        *
002100*  SEQUENCE THE RUN CLOSES, AND A HUMAN-READABLE SEQUENCE REPORT    *
002200*  IS WRITTEN TO RPTSEQ WITH A GRAND-TOTALS LINE AT THE END.        *
002300*  A SEQUENCE STILL OPEN WHEN THE FILLS RUN OUT IS FLUSHED AT       *
002400*  END OF RUN AND REPORTED AS STILL OPEN.                            *
002500*                                                                    *
002600*J    JCL..                                                          *
002700*                                                                    *
002800* //VRTRDSEQ EXEC PGM=VRTRDSEQ                                       *
002900* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                    *
003000* //SYSOUT   DD SYSOUT=*                                             *
003100* //TRDFILE  DD DSN=T62.VRTRADE.TRDFILE.DAILY,DISP=SHR              *
003200* //BARFILE  DD DSN=T62.VRTRADE.BARFILE.DAILY,DISP=SHR              *
003300* //PARMIN   DD DSN=T62.VRTRADE.PARMCARD,DISP=SHR                   *
003400* //SEQOUT   DD DSN=T62.VRTRADE.SEQRSLT.DAILY,                       *
003500* //            DISP=(,CATLG,CATLG),                                 *
003600* //            UNIT=SYSDA,                                          *
003700* //            SPACE=(TRK,(5,5),RLSE),                              *
003800* //            DCB=(RECFM=FB,LRECL=35,BLKSIZE=0)                    *
003900* //RPTSEQ   DD SYSOUT=*                                             *
004000* //*                                                                 *
004100*                                                                    *
004200*P    ENTRY PARAMETERS..                                             *
004300*     NONE.  ONE PARAMETER CARD IS READ FROM PARMIN AT STARTUP -    *
004400*     SEE 120-READ-PARM-CARD BELOW.                                  *
004500*                                                                    *
004600*E    ERRORS DETECTED BY THIS ELEMENT..                              *
004700*     I/O ERROR ON ANY FILE, MISSING PARAMETER CARD, AN EXIT FILL   *
004800*     AS THE FIRST FILL OF A NEW SEQUENCE, AN UNRECOGNISED TRADE    *
004900*     TYPE OR STOP-LOSS TYPE CODE, OR A BAR ARRIVING WITH NO        *
005000*     SEQUENCE CURRENTLY OPEN TO APPLY IT TO - ALL OF THE ABOVE     *
005100*     ARE BUSINESS-RULE ERRORS AND FORCE AN ABEND (SEE 900-EXIT).   *
005200*                                                                    *
005300*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
005400*                                                                    *
005500*     VRSTOPLS ---- PROTECTMONEY STOP-LOSS CALCULATION               *
005600*     VRABEND  ---- FORCE A PROGRAM INTERRUPT                        *
005700*                                                                    *
005800*U    USER CONSTANTS AND TABLES REFERENCED..                         *
005900*     WS-MIN-PRICE-SENTINEL, WS-MAX-PRICE-SENTINEL (COPY VRWRKSEQ) - *
006000*     STARTING VALUES A NEW SEQUENCE'S MIN/MAX PRICE ARE RESET TO   *
006100*     SO THE FIRST BAR APPLIED ALWAYS WINS BOTH COMPARISONS.        *
006200*                                                                    *
006300**********************************************************************
006400*                                                                    *
006500*    CHANGE LOG                                                     *
006600*    ----------                                                     *
006700*    06/11/87  RSHAH     TR10005  ORIGINAL SEQUENCING RUN - REPLACES*
006800*                                 THE DESK'S MANUAL FILL LOG.        *
006900*    02/19/88  RSHAH     TR10042  MARKET BAR FILE ADDED SO MIN/MAX  *
007000*                                 PRICE COULD BE TRACKED PER         *
007100*                                 SEQUENCE INSTEAD OF PER FILL.      *
007200*    09/03/89  TWONG     TR10310  MERGE OF TRDFILE AND BARFILE BY   *
007300*                                 TIMESTAMP REPLACES THE OLD TWO-    *
007400*                                 PASS SORT/MATCH JOB STEP.          *
007500*    11/14/90  TWONG     TR10456  EXIT FILL AS FIRST FILL OF A NEW  *
007600*                                 SEQUENCE NOW ABENDS INSTEAD OF     *
007700*                                 BEING SILENTLY IGNORED.            *
007800*    04/22/91  RSHAH     TR10603  PROTECTMONEY STOP-LOSS PRICE NOW  *
007900*                                 PRINTED ON RPTSEQ FOR EVERY ENTRY  *
008000*                                 FILL, NOT JUST SEQUENCE CLOSE.     *
008100*    07/09/92  MBAKER    TR10712  GRAND TOTALS LINE ADDED AT        *
008200*                                 720-PRINT-GRAND-TOTALS.            *
008300*    01/30/93  MBAKER    TR10789  REORGANISED INTO THE CURRENT       *
008400*                                 000/100/200/300/400/500/600/700   *
008500*                                 PARAGRAPH STRUCTURE.               *
008600*    08/17/94  TWONG     TR10902  ONE-SEQUENCE-AT-A-TIME WORK AREA  *
008700*                                 (VRWRKSEQ) REPLACES THE OLD        *
008800*                                 20-ENTRY OPEN-SEQUENCE TABLE -     *
008900*                                 THIS RUN NEVER HAS MORE THAN ONE   *
009000*                                 SEQUENCE OPEN AT ONCE.             *
009100*    05/02/95  RSHAH     TR11034  COMMENT CLEANUP FOR AUDIT.        *
009200*    03/11/96  MBAKER    TR11191  NO LOGIC CHANGE - RECOMPILE ONLY  *
009300*                                 FOR THE NEW COMPILER RELEASE.      *
009400*    09/25/97  TWONG     TR11305  DEFENSIVE CHECK ADDED FOR A BAR   *
009500*                                 ARRIVING WITH NO SEQUENCE OPEN     *
009600*                                 (RISK DESK INCIDENT RI-97-119).    *
009700*    12/08/98  MBAKER    TR11391  Y2K REVIEW - TIMESTAMP FIELDS ARE *
009800*                                 STORED AS FULL ISO DATE-TIME TEXT  *
009900*                                 (SEE VRTFDREC/VRMKBREC), NOT       *
010000*                                 2-DIGIT YEARS - NO CHANGES         *
010100*                                 REQUIRED, RETESTED CLEAN.          *
010200*    06/14/99  MBAKER    TR11403  Y2K SIGN-OFF RECORDED - RETESTED  *
010300*                                 AGAINST THE 01/01/2000 TEST DECK.  *
010400*    02/02/01  TWONG     TR11589  WS-SEQ-NET-QUANTITY AND MIN/MAX   *
010500*                                 PRICE MOVED TO COMP-3 TO MATCH THE*
010600*                                 STOP-LOSS ELEMENT'S PRECISION.     *
010700*    10/19/04  RPATEL    TR11811  END-OF-RUN OPEN SEQUENCE FLUSH    *
010800*                                 ADDED - PREVIOUSLY AN OPEN         *
010900*                                 SEQUENCE AT EOF WAS DROPPED.       *
011000*    07/07/09  RPATEL    TR12056  RECOMPILE FOR NEW ENTERPRISE      *
011100*                                 COBOL RELEASE - NO SOURCE CHANGE.  *
011200*    03/15/13  SDCRUZ    TR12300  ADDED THIS CHANGE-LOG BANNER TO   *
011300*                                 THE PRIOR UNDOCUMENTED FIXES.      *
011400*    08/21/18  SDCRUZ    TR12611  RENAMED PROGRAM FROM THE OLD       *
011500*                                 VRTADING PACKAGE'S SEQUENCER TO    *
011600*                                 VRTRDSEQ UNDER THE CURRENT         *
011700*                                 VRTRADING PACKAGE.                 *
011800*    04/02/18  MDSOUZA   TR40802  WS-CURRENT-SEQUENCE MIN/MAX       *
011900*                                 SENTINELS MOVED TO COPY VRWRKSEQ   *
012000*                                 AND SET VIA 88-LEVEL TRUE FORM.    *
012100*    09/30/19  KPATEL    TR41205  SEQ REPORT LINE WIDTH REVIEWED     *
012200*                                 AGAINST TRDFILE/BARFILE RECORD     *
012300*                                 LAYOUT CHANGES - NO CHANGE HERE.   *
012400**********************************************************************
012500
012600        ENVIRONMENT DIVISION.
012700        CONFIGURATION SECTION.
012800        SPECIAL-NAMES.
012900            C01 IS TOP-OF-FORM
013000            UPSI-0 IS BAR-TRACE-SWITCH.
013100
013200        INPUT-OUTPUT SECTION.
013300        FILE-CONTROL.
013400            SELECT TRADE-FILL-FILE ASSIGN TO TRDFILE
013500                FILE STATUS IS WS-TRDFILE-STATUS.
013600            SELECT MARKET-BAR-FILE ASSIGN TO BARFILE
013700                FILE STATUS IS WS-BARFILE-STATUS.
013800            SELECT PARM-CARD-FILE ASSIGN TO PARMIN
013900                FILE STATUS IS WS-PARMIN-STATUS.
014000            SELECT SEQUENCE-RESULT-FILE ASSIGN TO SEQOUT
014100                FILE STATUS IS WS-SEQOUT-STATUS.
014200            SELECT SEQ-REPORT-FILE ASSIGN TO RPTSEQ
014300                FILE STATUS IS WS-RPTSEQ-STATUS.
014400
014500        DATA DIVISION.
014600        FILE SECTION.
014700**********************************************************************
014800*                    TRADE-FILL INPUT FILE                          *
014900**********************************************************************
015000        FD  TRADE-FILL-FILE
015100            RECORDING MODE IS F
015200            BLOCK CONTAINS 0 RECORDS.
015300            COPY VRTFDREC.
015400        EJECT
015500**********************************************************************
015600*                    MARKET-BAR INPUT FILE                          *
015700**********************************************************************
015800        FD  MARKET-BAR-FILE
015900            RECORDING MODE IS F
016000            BLOCK CONTAINS 0 RECORDS.
016100            COPY VRMKBREC.
016200        EJECT
016300**********************************************************************
016400*                    RUN PARAMETER CARD FILE                        *
016500**********************************************************************
016600        FD  PARM-CARD-FILE
016700            RECORDING MODE IS F
016800            BLOCK CONTAINS 0 RECORDS.
016900            COPY VRPARMCD.
017000        EJECT
017100**********************************************************************
017200*                    SEQUENCE-RESULT OUTPUT FILE                    *
017300**********************************************************************
017400        FD  SEQUENCE-RESULT-FILE
017500            RECORDING MODE IS F
017600            BLOCK CONTAINS 0 RECORDS.
017700            COPY VRSQRREC.
017800        EJECT
017900**********************************************************************
018000*                    SEQUENCE REPORT FILE (RPTSEQ)                  *
018100**********************************************************************
018200        FD  SEQ-REPORT-FILE
018300            RECORDING MODE IS F
018400            BLOCK CONTAINS 0 RECORDS.
018500        01  SEQ-REPORT-REC              PIC X(133).
018600        EJECT
018700        WORKING-STORAGE SECTION.
018800        01  FILLER PIC X(32)
018900            VALUE 'VRTRDSEQ WORKING STORAGE BEGINS'.
018950        EJECT
019000**********************************************************************
019100*                         DATA AREAS
019200**********************************************************************
019300
019400        COPY VRCTLTOT.
019500        COPY VRWRKSEQ.
019550        EJECT
019600
019700**********************************************************************
019800*                    FILE STATUS BYTES                               *
019900**********************************************************************
020000        01  WS-FILE-STATUS-AREA.
020100            05  WS-TRDFILE-STATUS       PIC X(02).
020200                88  WS-TRDFILE-OK       VALUE '00'.
020300                88  WS-TRDFILE-EOF      VALUE '10'.
020400            05  WS-BARFILE-STATUS       PIC X(02).
020500                88  WS-BARFILE-OK       VALUE '00'.
020600                88  WS-BARFILE-EOF      VALUE '10'.
020700            05  WS-PARMIN-STATUS        PIC X(02).
020800                88  WS-PARMIN-OK        VALUE '00'.
020900            05  WS-SEQOUT-STATUS        PIC X(02).
021000                88  WS-SEQOUT-OK        VALUE '00'.
021100            05  WS-RPTSEQ-STATUS        PIC X(02).
021200                88  WS-RPTSEQ-OK        VALUE '00'.
021250            05  FILLER                  PIC X(02).
021300        EJECT
021400**********************************************************************
021500*                    RUN CONTROL SWITCHES                            *
021600**********************************************************************
021700        01  WS-EOF-SWITCHES.
021800            05  WS-TRADE-EOF-SW         PIC X(01) VALUE 'N'.
021900                88  TRADE-FILE-EOF      VALUE 'Y'.
022000                88  TRADE-FILE-NOT-EOF  VALUE 'N'.
022100            05  WS-BAR-EOF-SW           PIC X(01) VALUE 'N'.
022200                88  BAR-FILE-EOF        VALUE 'Y'.
022300                88  BAR-FILE-NOT-EOF    VALUE 'N'.
022400            88  BOTH-FILES-AT-EOF       VALUE 'YY'.
022450            05  FILLER                  PIC X(02).
022500        EJECT
022600        01  WS-RUN-COUNTERS.
022700            05  WS-NEXT-SEQ-NUMBER      PIC S9(04) COMP VALUE ZERO.
022800            05  WS-LOT-SIZE             PIC S9(05) COMP-3 VALUE ZERO.
022850            05  FILLER                  PIC X(04).
022900        EJECT
023000**********************************************************************
023100*                    TIMESTAMP MERGE COMPARE AREA                   *
023200**********************************************************************
023300*       TRDFILE AND BARFILE ARE MERGED IN ARRIVAL (TIMESTAMP) ORDER
023400*       AT 200-PROCESS-MAINLINE.  WHICHEVER FILE HAS REACHED EOF HAS
023500*       ITS COMPARE FIELD FORCED TO HIGH-VALUES SO THE OTHER FILE
023600*       KEEPS BEING CHOSEN UNTIL IT ALSO REACHES EOF.
023700**********************************************************************
023800        01  WS-TIMESTAMP-COMPARE-GROUP.
023900            05  WS-TRADE-TS-COMPARE     PIC X(25).
024000            05  WS-BAR-TS-COMPARE       PIC X(25).
024100*       ---------------------------------------------------------
024200*       BYTE-LEVEL DATE/TIME SPLIT OF THE COMPARE AREA, DISPLAYED
024300*       BY 200-PROCESS-MAINLINE WHEN UPSI-0 (BAR-TRACE-SWITCH) IS
024400*       ON FOR A DESK DIAGNOSTIC RUN CHASING A MERGE-ORDER
024450*       COMPLAINT - WS-BAR-TRACE-COUNT TALLIES HOW MANY MERGE
024460*       DECISIONS WERE TRACED THIS RUN.
024500*       ---------------------------------------------------------
024600        01  WS-TIMESTAMP-TRACE-R REDEFINES WS-TIMESTAMP-COMPARE-GROUP.
024700            05  WS-TRACE-TRADE-DATE     PIC X(10).
024800            05  FILLER                  PIC X(15).
024900            05  WS-TRACE-BAR-DATE       PIC X(10).
025000            05  FILLER                  PIC X(15).
025050        EJECT
025060**********************************************************************
025070*       STANDALONE DIAGNOSTIC COUNTER - NOT PART OF ANY GROUP, NOT
025080*       TOUCHED BY ANY REDEFINES.  BUMPED EACH TIME 200-PROCESS-
025090*       MAINLINE ACTUALLY DISPLAYS A TRACE LINE UNDER BAR-TRACE-
025100*       SWITCH SO THE DESK CAN CONFIRM THE UPSI CARD WAS PICKED UP.
025110**********************************************************************
025120        77  WS-BAR-TRACE-COUNT          PIC S9(04) COMP VALUE ZERO.
025130        EJECT
025200**********************************************************************
025300*                    PROTECTMONEY CALL AREA                         *
025400**********************************************************************
025500*       MIRRORS SL-STOPLOSS-PARMS IN VRSTOPLS EXACTLY, FIELD FOR
025600*       FIELD, SO THE CALL USING BELOW LINES UP WITH ITS LINKAGE.
025700**********************************************************************
025800        01  WS-STOPLOSS-CALL-AREA.
025900            05  WS-SL-TRADE-TYPE-CODE   PIC X(01).
026000            05  WS-SL-LOT-SIZE          PIC S9(05).
026100            05  WS-SL-FILL-PRICE        PIC S9(7)V9(2) COMP-3.
026200            05  WS-SL-STOPLOSS-PRICE    PIC S9(7)V9(2) COMP-3.
026300            05  WS-SL-RETURN-CODE       PIC S9(04) COMP.
026400                88  WS-SL-RC-OK         VALUE 0.
026500                88  WS-SL-RC-INVALID-TRADE VALUE 4.
026600            05  FILLER                  PIC X(02).
026700        EJECT
026800**********************************************************************
026900*                    ABEND REASON TEXT                               *
027000**********************************************************************
027100        01  WS-ABEND-REASON             PIC X(60) VALUE SPACES.
027200        EJECT
027300**********************************************************************
027400*                    REPORT PRINT LINE                               *
027500**********************************************************************
027600        01  WS-PRINT-LINE.
027700            05  WS-PRT-SEQ-NUM          PIC ZZZ9.
027800            05  FILLER                  PIC X(02) VALUE SPACES.
027900            05  WS-PRT-DIRECTION        PIC X(05).
028000            05  FILLER                  PIC X(02) VALUE SPACES.
028100            05  WS-PRT-STATUS           PIC X(06).
028200            05  FILLER                  PIC X(02) VALUE SPACES.
028300            05  WS-PRT-NET-QTY          PIC -(6)9.99.
028400            05  FILLER                  PIC X(02) VALUE SPACES.
028500            05  WS-PRT-MIN-PRICE        PIC -(6)9.99.
028600            05  FILLER                  PIC X(02) VALUE SPACES.
028700            05  WS-PRT-MAX-PRICE        PIC -(6)9.99.
028800            05  FILLER                  PIC X(02) VALUE SPACES.
028900            05  WS-PRT-TRADE-CNT        PIC ZZZZZ9.
029000            05  FILLER                  PIC X(70).
029100*       ---------------------------------------------------------
029200*       WHOLE-LINE VIEW OF WS-PRINT-LINE, USED FOR THE HEADING,
029300*       PROTECTMONEY-PARAMETER, STOP-LOSS AND GRAND-TOTALS LINES,
029400*       WHICH ARE BUILT AS PLAIN TEXT RATHER THAN EDITED FIELDS.
029500*       ---------------------------------------------------------
029600        01  WS-PRINT-LINE-TEXT-R REDEFINES WS-PRINT-LINE.
029700            05  WS-PRT-WHOLE-LINE       PIC X(133).
029750        EJECT
029900**********************************************************************
030000*                    STOP-LOSS AND TOTALS PRINT LINES                *
030100**********************************************************************
030200*       BUILT SEPARATELY FROM WS-PRINT-LINE SINCE THEY CARRY THEIR
030300*       OWN NUMERIC-EDITED FIELDS - WRITE ... FROM SPACE-PADS THE
030400*       REST OF SEQ-REPORT-REC THE SAME AS ANY OTHER SHORT RECORD.
030500**********************************************************************
030600        01  WS-STOPLOSS-LINE.
030700            05  FILLER                  PIC X(19)
030800                                         VALUE '  STOPLOSS FOR SEQ '.
030900            05  WS-SLL-SEQ              PIC ZZZ9.
031000            05  FILLER                  PIC X(12)
031100                                         VALUE ' FILL PRICE '.
031200            05  WS-SLL-FILL             PIC -(6)9.99.
031300            05  FILLER                  PIC X(07) VALUE ' STOP  '.
031400            05  WS-SLL-STOP             PIC -(6)9.99.
031450            05  FILLER                  PIC X(71).
031500        EJECT
031600        01  WS-TOTALS-LINE.
031700            05  FILLER                  PIC X(22)
031800                                         VALUE 'GRAND TOTALS - FILLS '.
031900            05  WS-TOTL-FILLS           PIC ZZZZZZ9.
032000            05  FILLER                  PIC X(09) VALUE ' OPENED '.
032100            05  WS-TOTL-OPENED          PIC ZZZ9.
032200            05  FILLER                  PIC X(09) VALUE ' CLOSED '.
032300            05  WS-TOTL-CLOSED          PIC ZZZ9.
032400            05  FILLER                  PIC X(13)
032500                                         VALUE ' STILL OPEN '.
032600            05  WS-TOTL-OPEN-EOR        PIC ZZZ9.
032650            05  FILLER                  PIC X(61).
032700        EJECT
032800        PROCEDURE DIVISION.
032900            PERFORM 000-MAINLINE
033000            GOBACK
033100            .
033150        EJECT
033300**********************************************************************
033400*                   000-MAINLINE                                    *
033500**********************************************************************
033600
033700        000-MAINLINE.
033800            PERFORM 100-INITIALIZATION THRU 100-EXIT
033900            PERFORM 200-PROCESS-MAINLINE THRU 200-EXIT
034000                UNTIL BOTH-FILES-AT-EOF
034100            PERFORM 700-TERMINATION THRU 700-EXIT
034200            .
034250        EJECT
034400**********************************************************************
034500*                  100-INITIALIZATION                                *
034600**********************************************************************
034700
034800        100-INITIALIZATION.
034900            INITIALIZE WS-CONTROL-TOTALS
035000            INITIALIZE WS-CURRENT-SEQUENCE
035100            SET WS-SEQ-IS-INACTIVE TO TRUE
035200            SET TRADE-FILE-NOT-EOF TO TRUE
035300            SET BAR-FILE-NOT-EOF TO TRUE
035400            PERFORM 110-OPEN-FILES THRU 110-EXIT
035500            PERFORM 120-READ-PARM-CARD THRU 120-EXIT
035600            PERFORM 210-READ-TRADE-FILL THRU 210-EXIT
035700            PERFORM 220-READ-MARKET-BAR THRU 220-EXIT
035800            PERFORM 130-PRINT-PROTECTMONEY-PARMS THRU 130-EXIT
035900            PERFORM 140-PRINT-REPORT-HEADINGS THRU 140-EXIT
036000            .
036100
036200        100-EXIT.
036300            EXIT.
036400
036500        110-OPEN-FILES.
036600            OPEN INPUT  TRADE-FILL-FILE
036700            IF NOT WS-TRDFILE-OK
036800               MOVE 'ERROR OPENING TRDFILE' TO WS-ABEND-REASON
036900               PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
037000            END-IF
037100
037200            OPEN INPUT  MARKET-BAR-FILE
037300            IF NOT WS-BARFILE-OK
037400               MOVE 'ERROR OPENING BARFILE' TO WS-ABEND-REASON
037500               PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
037600            END-IF
037700
037800            OPEN INPUT  PARM-CARD-FILE
037900            IF NOT WS-PARMIN-OK
038000               MOVE 'ERROR OPENING PARMIN' TO WS-ABEND-REASON
038100               PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
038200            END-IF
038300
038400            OPEN OUTPUT SEQUENCE-RESULT-FILE
038500            IF NOT WS-SEQOUT-OK
038600               MOVE 'ERROR OPENING SEQOUT' TO WS-ABEND-REASON
038700               PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
038800            END-IF
038900
039000            OPEN OUTPUT SEQ-REPORT-FILE
039100            IF NOT WS-RPTSEQ-OK
039200               MOVE 'ERROR OPENING RPTSEQ' TO WS-ABEND-REASON
039300               PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
039400            END-IF
039500            .
039600
039700        110-EXIT.
039800            EXIT.
039900
040000        120-READ-PARM-CARD.
040100            READ PARM-CARD-FILE
040200                AT END
040300                   MOVE 'MISSING PARAMETER CARD ON PARMIN'
040400                        TO WS-ABEND-REASON
040500                   PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
040600            END-READ
040700            MOVE PC-LOT-SIZE TO WS-LOT-SIZE
040800            IF WS-LOT-SIZE NOT GREATER THAN ZERO
040900               MOVE 'PARAMETER CARD LOT SIZE NOT POSITIVE'
041000                    TO WS-ABEND-REASON
041100               PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
041200            END-IF
041300            .
041400
041500        120-EXIT.
041600            EXIT.
041700
041800        130-PRINT-PROTECTMONEY-PARMS.
041900            MOVE 'PROTECTMONEY:STOPLOSSPERCENT = 1'
042000                 TO WS-PRT-WHOLE-LINE
042100            WRITE SEQ-REPORT-REC FROM WS-PRINT-LINE
042200
042300            MOVE 'PROTECTMONEY:STOPLOSSABSOLUTE = 3000'
042400                 TO WS-PRT-WHOLE-LINE
042500            WRITE SEQ-REPORT-REC FROM WS-PRINT-LINE
042600            .
042700
042800        130-EXIT.
042900            EXIT.
043000
043100        140-PRINT-REPORT-HEADINGS.
043200            STRING 'SEQ#  DIRECTION  STATUS  NET QTY     '
043300                   'MIN PRICE    MAX PRICE   TRADES'
043400                DELIMITED BY SIZE
043500                INTO WS-PRT-WHOLE-LINE
043600            WRITE SEQ-REPORT-REC FROM WS-PRINT-LINE
043700            .
043800
043900        140-EXIT.
044000            EXIT.
044150        EJECT
044200**********************************************************************
044300*                  200-PROCESS-MAINLINE                              *
044400**********************************************************************
044500*       MERGES TRDFILE AND BARFILE IN TIMESTAMP ORDER.  EACH READ
044600*       PARAGRAPH (210/220) LEAVES WS-TRADE-TS-COMPARE / WS-BAR-TS-
044700*       COMPARE SET TO HIGH-VALUES ONCE ITS FILE IS AT EOF, SO A
044800*       SIMPLE LOW-VALUE COMPARE PICKS THE NEXT EVENT IN ORDER.
044900**********************************************************************
045000
045100        200-PROCESS-MAINLINE.
045150            IF BAR-TRACE-SWITCH
045160               ADD 1 TO WS-BAR-TRACE-COUNT
045170               DISPLAY 'BAR-TRACE: TRADE-TS=' WS-TRACE-TRADE-DATE
045180                       ' BAR-TS=' WS-TRACE-BAR-DATE
045190            END-IF
045200            IF WS-TRADE-TS-COMPARE NOT GREATER THAN WS-BAR-TS-COMPARE
045300               PERFORM 300-PROCESS-TRADE-FILL THRU 300-EXIT
045400               PERFORM 210-READ-TRADE-FILL THRU 210-EXIT
045500            ELSE
045600               PERFORM 301-PROCESS-MARKET-BAR THRU 301-EXIT
045700               PERFORM 220-READ-MARKET-BAR THRU 220-EXIT
045800            END-IF
045900            .
046000
046100        200-EXIT.
046200            EXIT.
046300
046400        210-READ-TRADE-FILL.
046500            READ TRADE-FILL-FILE
046600                AT END
046700                   SET TRADE-FILE-EOF TO TRUE
046800                   MOVE HIGH-VALUES TO WS-TRADE-TS-COMPARE
046900                NOT AT END
047000                   ADD 1 TO WS-TOT-FILLS-PROCESSED
047100                   MOVE TF-TRADE-TIMESTAMP TO WS-TRADE-TS-COMPARE
047200            END-READ
047300            IF NOT WS-TRDFILE-OK AND NOT WS-TRDFILE-EOF
047400               MOVE 'I/O ERROR READING TRDFILE' TO WS-ABEND-REASON
047500               PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
047600            END-IF
047700            .
047800
047900        210-EXIT.
048000            EXIT.
048100
048200        220-READ-MARKET-BAR.
048300            READ MARKET-BAR-FILE
048400                AT END
048500                   SET BAR-FILE-EOF TO TRUE
048600                   MOVE HIGH-VALUES TO WS-BAR-TS-COMPARE
048700                NOT AT END
048800                   MOVE MB-BAR-START-TIME TO WS-BAR-TS-COMPARE
048900            END-READ
049000            IF NOT WS-BARFILE-OK AND NOT WS-BARFILE-EOF
049100               MOVE 'I/O ERROR READING BARFILE' TO WS-ABEND-REASON
049200               PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
049300            END-IF
049400            .
049500
049600        220-EXIT.
049700            EXIT.
049750        EJECT
049900**********************************************************************
050000*                  300-PROCESS-TRADE-FILL                            *
050100**********************************************************************
050200*       IMPLEMENTS TRADEGROUP.ENTERTRADE - A FILL STARTS A NEW
050300*       SEQUENCE WHEN THERE IS NO SEQUENCE CURRENTLY OPEN, OTHERWISE
050400*       IT IS APPLIED TO THE SEQUENCE ALREADY OPEN.
050500**********************************************************************
050600
050700        300-PROCESS-TRADE-FILL.
050800            IF WS-SEQ-IS-INACTIVE
050900               PERFORM 400-OPEN-NEW-SEQUENCE THRU 400-EXIT
051000            END-IF
051100            PERFORM 420-APPLY-TRADE-TO-SEQUENCE THRU 420-EXIT
051200            PERFORM 430-CHECK-SEQUENCE-CLOSED THRU 430-EXIT
051300            .
051400
051500        300-EXIT.
051600            EXIT.
051700
051800        301-PROCESS-MARKET-BAR.
051900            IF WS-SEQ-IS-ACTIVE
052000               PERFORM 500-APPLY-BAR-TO-SEQUENCE THRU 500-EXIT
052100            END-IF
052200            .
052300
052400        301-EXIT.
052500            EXIT.
052550        EJECT
052700**********************************************************************
052800*                  400-OPEN-NEW-SEQUENCE                             *
052900**********************************************************************
053000
053100        400-OPEN-NEW-SEQUENCE.
053200            ADD 1 TO WS-NEXT-SEQ-NUMBER
053300            MOVE WS-NEXT-SEQ-NUMBER TO WS-SEQ-NUMBER
053400            PERFORM 410-SET-SEQUENCE-DIRECTION THRU 410-EXIT
053500            MOVE ZERO TO WS-SEQ-NET-QUANTITY
053600            MOVE ZERO TO WS-SEQ-TRADE-COUNT
053700            SET WS-SEQ-IS-ACTIVE TO TRUE
053800            MOVE WS-MIN-PRICE-SENTINEL TO WS-SEQ-MIN-PRICE
053900            MOVE WS-MAX-PRICE-SENTINEL TO WS-SEQ-MAX-PRICE
054000            ADD 1 TO WS-TOT-SEQUENCES-OPENED
054100            .
054200
054300        400-EXIT.
054400            EXIT.
054500
054600        410-SET-SEQUENCE-DIRECTION.
054700            IF TF-TYPE-LONG
054800               SET WS-DIRECTION-LONG TO TRUE
054900            ELSE
055000               IF TF-TYPE-SHORT
055100                  SET WS-DIRECTION-SHORT TO TRUE
055200               ELSE
055300                  MOVE 'EXIT FILL AS FIRST FILL OF NEW SEQUENCE'
055400                       TO WS-ABEND-REASON
055500                  PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
055600               END-IF
055700            END-IF
055800            .
055900
056000        410-EXIT.
056100            EXIT.
056150        EJECT
056300**********************************************************************
056400*                  420-APPLY-TRADE-TO-SEQUENCE                       *
056500**********************************************************************
056600
056700        420-APPLY-TRADE-TO-SEQUENCE.
056800            IF WS-SEQ-IS-INACTIVE
056900               MOVE 'TRADE FILL APPLIED TO INACTIVE SEQUENCE'
057000                    TO WS-ABEND-REASON
057100               PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
057200            END-IF
057300
057400            IF TF-TYPE-ENTRY
057500               ADD TF-QUANTITY TO WS-SEQ-NET-QUANTITY
057600               PERFORM 421-COMPUTE-ENTRY-STOPLOSS THRU 421-EXIT
057700            ELSE
057800               IF TF-TYPE-EXIT
057900                  SUBTRACT TF-QUANTITY FROM WS-SEQ-NET-QUANTITY
058000               ELSE
058100                  MOVE 'UNRECOGNISED TRADE TYPE CODE ON TRDFILE'
058200                       TO WS-ABEND-REASON
058300                  PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
058400               END-IF
058500            END-IF
058600            ADD 1 TO WS-SEQ-TRADE-COUNT
058700            .
058800
058900        420-EXIT.
059000            EXIT.
059100
059200        421-COMPUTE-ENTRY-STOPLOSS.
059300            MOVE TF-TRADE-TYPE-CODE TO WS-SL-TRADE-TYPE-CODE
059400            MOVE WS-LOT-SIZE        TO WS-SL-LOT-SIZE
059500            MOVE TF-FILL-PRICE      TO WS-SL-FILL-PRICE
059600            CALL 'VRSTOPLS' USING WS-STOPLOSS-CALL-AREA
059700
059800            IF WS-SL-RC-INVALID-TRADE
059900               MOVE 'PROTECTMONEY REJECTED ENTRY TRADE TYPE'
060000                    TO WS-ABEND-REASON
060100               PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
060200            END-IF
060300
060400            PERFORM 611-PRINT-STOPLOSS-LINE THRU 611-EXIT
060500            .
060600
060700        421-EXIT.
060800            EXIT.
060850        EJECT
061000**********************************************************************
061100*                  430-CHECK-SEQUENCE-CLOSED                         *
061200**********************************************************************
061300
061400        430-CHECK-SEQUENCE-CLOSED.
061500            IF WS-SEQ-NET-QUANTITY = ZERO
061600               SET WS-SEQ-IS-INACTIVE TO TRUE
061700               ADD 1 TO WS-TOT-SEQUENCES-CLOSED
061800               PERFORM 600-WRITE-SEQUENCE-RESULT THRU 600-EXIT
061900            END-IF
062000            .
062100
062200        430-EXIT.
062300            EXIT.
062350        EJECT
062500**********************************************************************
062600*                  500-APPLY-BAR-TO-SEQUENCE                         *
062700**********************************************************************
062800*       IMPLEMENTS TRADEGROUP.NEWBARARRIVED - THE MIN/MAX PRICE OF
062900*       THE SEQUENCE CURRENTLY OPEN IS WIDENED TO COVER THIS BAR.
063000**********************************************************************
063100
063200        500-APPLY-BAR-TO-SEQUENCE.
063300            IF WS-SEQ-IS-INACTIVE
063400               MOVE 'MARKET BAR APPLIED TO INACTIVE SEQUENCE'
063500                    TO WS-ABEND-REASON
063600               PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
063700            END-IF
063800
063900            IF MB-BAR-LOW < WS-SEQ-MIN-PRICE
064000               MOVE MB-BAR-LOW TO WS-SEQ-MIN-PRICE
064100            END-IF
064200            IF MB-BAR-HIGH > WS-SEQ-MAX-PRICE
064300               MOVE MB-BAR-HIGH TO WS-SEQ-MAX-PRICE
064400            END-IF
064500            .
064600
064700        500-EXIT.
064800            EXIT.
064850        EJECT
065000**********************************************************************
065100*                  600-WRITE-SEQUENCE-RESULT                         *
065200**********************************************************************
065300
065400        600-WRITE-SEQUENCE-RESULT.
065500            MOVE WS-SEQ-NUMBER       TO SR-SEQ-NUMBER
065600            MOVE WS-SEQ-DIRECTION-CODE TO SR-SEQ-DIRECTION-CODE
065700            MOVE WS-SEQ-ACTIVE-FLAG  TO SR-SEQ-ACTIVE-FLAG
065800            MOVE WS-SEQ-NET-QUANTITY TO SR-SEQ-NET-QUANTITY
065900            MOVE WS-SEQ-MIN-PRICE    TO SR-SEQ-MIN-PRICE
066000            MOVE WS-SEQ-MAX-PRICE    TO SR-SEQ-MAX-PRICE
066100            MOVE WS-SEQ-TRADE-COUNT  TO SR-SEQ-TRADE-COUNT
066200
066300            WRITE SR-SEQUENCE-RESULT-RECORD
066400            IF NOT WS-SEQOUT-OK
066500               MOVE 'I/O ERROR WRITING SEQOUT' TO WS-ABEND-REASON
066600               PERFORM 900-BUSINESS-RULE-ABEND THRU 900-EXIT
066700            END-IF
066800
066900            PERFORM 610-PRINT-SEQUENCE-LINE THRU 610-EXIT
067000            .
067100
067200        600-EXIT.
067300            EXIT.
067400
067500        610-PRINT-SEQUENCE-LINE.
067600            MOVE SPACES TO WS-PRINT-LINE
067700            MOVE WS-SEQ-NUMBER TO WS-PRT-SEQ-NUM
067800
067900            IF WS-DIRECTION-LONG
068000               MOVE 'LONG'   TO WS-PRT-DIRECTION
068100            ELSE
068200               MOVE 'SHORT'  TO WS-PRT-DIRECTION
068300            END-IF
068400
068500            IF WS-SEQ-IS-ACTIVE
068600               MOVE 'OPEN'   TO WS-PRT-STATUS
068700            ELSE
068800               MOVE 'CLOSED' TO WS-PRT-STATUS
068900            END-IF
069000
069100            MOVE WS-SEQ-NET-QUANTITY TO WS-PRT-NET-QTY
069200            MOVE WS-SEQ-MIN-PRICE    TO WS-PRT-MIN-PRICE
069300            MOVE WS-SEQ-MAX-PRICE    TO WS-PRT-MAX-PRICE
069400            MOVE WS-SEQ-TRADE-COUNT  TO WS-PRT-TRADE-CNT
069500
069600            WRITE SEQ-REPORT-REC FROM WS-PRINT-LINE
069700            .
069800
069900        610-EXIT.
070000            EXIT.
070100
070200        611-PRINT-STOPLOSS-LINE.
070300            MOVE WS-SEQ-NUMBER        TO WS-SLL-SEQ
070400            MOVE WS-SL-FILL-PRICE     TO WS-SLL-FILL
070500            MOVE WS-SL-STOPLOSS-PRICE TO WS-SLL-STOP
070600            WRITE SEQ-REPORT-REC FROM WS-STOPLOSS-LINE
070700            .
070800
070900        611-EXIT.
071000            EXIT.
071150        EJECT
071200**********************************************************************
071300*                  700-TERMINATION                                   *
071400**********************************************************************
071500
071600        700-TERMINATION.
071700            IF WS-SEQ-IS-ACTIVE
071800               ADD 1 TO WS-TOT-SEQUENCES-OPEN-EOR
071900               PERFORM 600-WRITE-SEQUENCE-RESULT THRU 600-EXIT
072000            END-IF
072100            PERFORM 720-PRINT-GRAND-TOTALS THRU 720-EXIT
072200            PERFORM 710-CLOSE-FILES THRU 710-EXIT
072300            PERFORM 730-DISPLAY-COUNTERS THRU 730-EXIT
072400            .
072500
072600        700-EXIT.
072700            EXIT.
072800
072900        710-CLOSE-FILES.
073000            CLOSE TRADE-FILL-FILE
073100            CLOSE MARKET-BAR-FILE
073200            CLOSE PARM-CARD-FILE
073300            CLOSE SEQUENCE-RESULT-FILE
073400            CLOSE SEQ-REPORT-FILE
073500            .
073600
073700        710-EXIT.
073800            EXIT.
073900
074000        720-PRINT-GRAND-TOTALS.
074100            MOVE WS-TOT-FILLS-PROCESSED    TO WS-TOTL-FILLS
074200            MOVE WS-TOT-SEQUENCES-OPENED   TO WS-TOTL-OPENED
074300            MOVE WS-TOT-SEQUENCES-CLOSED   TO WS-TOTL-CLOSED
074400            MOVE WS-TOT-SEQUENCES-OPEN-EOR TO WS-TOTL-OPEN-EOR
074500            WRITE SEQ-REPORT-REC FROM WS-TOTALS-LINE
074600            .
074700
074800        720-EXIT.
074900            EXIT.
075000
075100        730-DISPLAY-COUNTERS.
075200            DISPLAY 'VRTRDSEQ PROCESSING COMPLETE'
075300            DISPLAY 'TRADE FILLS PROCESSED:  ' WS-TOT-FILLS-PROCESSED
075400            DISPLAY 'SEQUENCES OPENED:       ' WS-TOT-SEQUENCES-OPENED
075500            DISPLAY 'SEQUENCES CLOSED:       ' WS-TOT-SEQUENCES-CLOSED
075600            DISPLAY 'SEQUENCES OPEN AT EOR:  ' WS-TOT-SEQUENCES-OPEN-EOR
075650            IF BAR-TRACE-SWITCH
075660               DISPLAY 'BAR-TRACE LINES WRITTEN:' WS-BAR-TRACE-COUNT
075670            END-IF
075700            .
075800
075900        730-EXIT.
076000            EXIT.
076150        EJECT
076200**********************************************************************
076300*                  900-BUSINESS-RULE-ABEND                           *
076400**********************************************************************
076500
076600        900-BUSINESS-RULE-ABEND.
076700            DISPLAY 'VRTRDSEQ BUSINESS RULE ERROR - ' WS-ABEND-REASON
076800            PERFORM 999-ABEND THRU 999-EXIT
076900            .
077000
077100        900-EXIT.
077200            EXIT.
077350        EJECT
077400**********************************************************************
077500*                  999-ABEND                                         *
077600**********************************************************************
077700
077800        999-ABEND.
077900            DISPLAY 'PROGRAM ABENDING - VRTRDSEQ'
078000            CALL 'VRABEND'
078100            .
078200
078300        999-EXIT.
078400            EXIT.
