000100**********************************************************************
000200*                                                                    *
000300*    VRTFDREC   -   TRADE FILL DETAIL RECORD                        *
000400*                                                                    *
000500*    ONE OCCURRENCE OF THIS LAYOUT REPRESENTS A SINGLE TRADE FILL   *
000600*    (EXECUTION) RECEIVED FROM THE ORDER-ENTRY / EXECUTION FEED.    *
000700*    RECORDS ARRIVE ON TRDFILE IN STRICT CHRONOLOGICAL (ARRIVAL)    *
000800*    ORDER FOR ONE INSTRUMENT PER RUN - THIS COPYBOOK IS USED IN    *
000900*    THE FD FOR TRADE-FILL-FILE IN VRTRDSEQ.                        *
001000*                                                                    *
001100*    MAINTENANCE HISTORY                                            *
001200*    --------------------                                           *
001300*    2014-06-11  RSHAH    TR40011  ORIGINAL LAYOUT - REPLACES THE   *
001400*                                  OLD VRTADING GROUP LAYOUT.        *
001500*    2016-02-03  MDSOUZA  TR40118  ADDED STOPLOSS-TYPE / VALUE      *
001600*                                  FIELDS CARRIED FROM ORDER ENTRY. *
001700*    2019-09-30  KPATEL   TR41205  QUANTITY / FILL-PRICE REPACKED   *
001800*                                  COMP-3 TO MATCH RISK ENGINE.     *
001900**********************************************************************
002000        01  TF-TRADE-FILL-RECORD.
002100*           ---------------------------------------------------
002200*           BROKER / EXCHANGE IDENTIFICATION - DISPLAY ONLY,
002300*           NOT REFERENCED BY ANY CALCULATION IN THIS PROGRAM.
002400*           ---------------------------------------------------
002500            05  TF-BROKER-NAME              PIC X(20).
002600            05  TF-INSTRUMENT-ID            PIC X(20).
002700            05  TF-EXCHANGE-CODE            PIC X(10).
002800            05  TF-SEGMENT-CODE             PIC X(10).
002900*           ---------------------------------------------------
003000*           TRADE-TIMESTAMP IS CARRIED THROUGH AS AN OPAQUE
003100*           ISO-8601 OFFSET DATE-TIME STRING.  NO DATE
003200*           ARITHMETIC IS PERFORMED ON IT BY THIS SYSTEM - IT
003300*           IS SEQUENCED SOLELY BY FILE ARRIVAL ORDER.  THE
003400*           REDEFINES BELOW GIVES REPORT WRITERS A DATE-PART /
003500*           TIME-PART VIEW WITHOUT ANY CONVERSION LOGIC.
003600*           ---------------------------------------------------
003700            05  TF-TRADE-TIMESTAMP          PIC X(25).
003800            05  TF-TRADE-TIMESTAMP-R REDEFINES TF-TRADE-TIMESTAMP.
003900                10  TF-TS-DATE-PART         PIC X(10).
004000                10  TF-TS-TIME-PART         PIC X(15).
004100            05  TF-TRADE-ID                 PIC X(20).
004200*           ---------------------------------------------------
004300*           TRADE-TYPE-CODE DRIVES THE ENTRY/EXIT AND
004400*           LONG/SHORT CLASSIFICATION USED THROUGHOUT THE
004500*           TRADEGROUP / TRADESEQUENCE LOGIC IN VRTRDSEQ.
004600*           ---------------------------------------------------
004700            05  TF-TRADE-TYPE-CODE          PIC X(01).
004800                88  TF-TYPE-LONG            VALUE 'L'.
004900                88  TF-TYPE-SHORT           VALUE 'S'.
005000                88  TF-TYPE-LONG-EXIT       VALUE 'X'.
005100                88  TF-TYPE-SHORT-EXIT      VALUE 'Y'.
005200                88  TF-TYPE-ENTRY           VALUE 'L' 'S'.
005300                88  TF-TYPE-EXIT            VALUE 'X' 'Y'.
005400            05  TF-QUANTITY                 PIC S9(7)V9(2) COMP-3.
005500            05  TF-FILL-PRICE               PIC S9(7)V9(2) COMP-3.
005600*           ---------------------------------------------------
005700*           STOPLOSS-TYPE / VALUE ARE ATTACHED TO THE FILL BY
005800*           THE UPSTREAM ORDER-ENTRY LAYER.  CARRIED THROUGH -
005900*           NOT RECOMPUTED BY VRSTOPLS.
006000*           ---------------------------------------------------
006100            05  TF-STOPLOSS-TYPE            PIC X(01).
006200                88  TF-SL-ABSOLUTE          VALUE 'A'.
006300                88  TF-SL-DIFF-ABSOLUTE     VALUE 'D'.
006400                88  TF-SL-DIFF-PERCENT      VALUE 'P'.
006500            05  TF-STOPLOSS-VALUE           PIC S9(7)V9(2) COMP-3.
006600            05  FILLER                      PIC X(11).
