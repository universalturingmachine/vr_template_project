000100**********************************************************************
000200*                                                                    *
000300*    VRSQRREC   -   TRADE SEQUENCE RESULT RECORD                    *
000400*                                                                    *
000500*    ONE ROW WRITTEN TO SEQOUT FOR EVERY TRADE SEQUENCE OPENED       *
000600*    DURING THE RUN - WHETHER IT CLOSED (NET QUANTITY RETURNED TO   *
000700*    ZERO) OR WAS STILL OPEN AT END OF RUN.  WRITTEN IN THE ORDER   *
000800*    THE SEQUENCES WERE OPENED (SEQ-NUMBER ASCENDING).              *
000900*                                                                    *
001000*    MAINTENANCE HISTORY                                            *
001100*    --------------------                                           *
001200*    2014-06-18  RSHAH    TR40015  ORIGINAL LAYOUT.                  *
001300*    2020-01-14  KPATEL   TR41340  ADDED SEQ-TRADE-COUNT FOR THE    *
001400*                                  RISK DESK'S FILL-DENSITY REPORT. *
001500**********************************************************************
001600        01  SR-SEQUENCE-RESULT-RECORD.
001700            05  SR-SEQ-NUMBER               PIC 9(04).
001800            05  SR-SEQ-DIRECTION-CODE       PIC X(01).
001900                88  SR-DIRECTION-LONG       VALUE 'L'.
002000                88  SR-DIRECTION-SHORT      VALUE 'S'.
002100            05  SR-SEQ-ACTIVE-FLAG          PIC X(01).
002200                88  SR-SEQ-STILL-OPEN       VALUE 'Y'.
002300                88  SR-SEQ-IS-CLOSED        VALUE 'N'.
002400            05  SR-SEQ-NET-QUANTITY         PIC S9(7)V9(2) COMP-3.
002500            05  SR-SEQ-MIN-PRICE            PIC S9(7)V9(2) COMP-3.
002600            05  SR-SEQ-MAX-PRICE            PIC S9(7)V9(2) COMP-3.
002700            05  SR-SEQ-TRADE-COUNT          PIC 9(04).
002800            05  FILLER                      PIC X(10).
