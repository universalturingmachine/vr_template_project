000100**********************************************************************
000200*                                                                    *
000300*    VRWRKSEQ   -   CURRENT TRADE SEQUENCE WORK AREA                *
000400*                                                                    *
000500*    HOLDS THE STATE OF THE ONE TRADE SEQUENCE THAT IS "CURRENT"    *
000600*    AT ANY POINT IN THE RUN - THIS PROGRAM NEVER KEEPS MORE THAN   *
000700*    ONE SEQUENCE IN MEMORY AT A TIME (SEE 300-PROCESS-TRADE-FILL   *
000800*    / 301-PROCESS-MARKET-BAR).  ONCE A SEQUENCE CLOSES IT IS       *
000900*    FLUSHED TO SEQOUT AND RPTSEQ AND THIS AREA IS RE-USED FOR THE  *
001000*    NEXT SEQUENCE - THERE IS NO KEYED LOOKUP BACK INTO A PRIOR     *
001100*    SEQUENCE, PROCESSING IS STRICTLY IN ARRIVAL ORDER.             *
001200*                                                                    *
001300*    MAINTENANCE HISTORY                                            *
001400*    --------------------                                           *
001500*    2014-06-11  RSHAH    TR40011  ORIGINAL LAYOUT.                  *
001600*    2018-04-02  MDSOUZA  TR40802  MIN/MAX SENTINELS MOVED TO       *
001700*                                  88-LEVEL SET-TO-TRUE FORM SO     *
001800*                                  100-INITIALIZATION CAN RESET     *
001900*                                  THEM WITHOUT A LITERAL MOVE.     *
002000**********************************************************************
002100        01  WS-CURRENT-SEQUENCE.
002200            05  WS-SEQ-NUMBER               PIC S9(04) COMP.
002300            05  WS-SEQ-DIRECTION-CODE       PIC X(01).
002400                88  WS-DIRECTION-LONG       VALUE 'L'.
002500                88  WS-DIRECTION-SHORT      VALUE 'S'.
002600            05  WS-SEQ-ACTIVE-FLAG          PIC X(01).
002700                88  WS-SEQ-IS-ACTIVE        VALUE 'Y'.
002800                88  WS-SEQ-IS-INACTIVE      VALUE 'N'.
002900            05  WS-SEQ-NET-QUANTITY         PIC S9(7)V9(2) COMP-3.
003000            05  WS-SEQ-MIN-PRICE            PIC S9(7)V9(2) COMP-3.
003100            05  WS-SEQ-MAX-PRICE            PIC S9(7)V9(2) COMP-3.
003200            05  WS-SEQ-TRADE-COUNT          PIC S9(04) COMP.
003300            05  FILLER                      PIC X(04).
003400*
003500*       ---------------------------------------------------------
003600*       PRE-2018 FIELD ORDER, KEPT SOLELY SO THE ONE-OFF TR40802
003700*       CONVERSION UTILITY (RUN ONCE, NOW RETIRED) COULD REMAP AN
003800*       OLD SNAPSHOT DUMP - NOT USED BY ANY PARAGRAPH IN VRTRDSEQ.
003900*       ---------------------------------------------------------
004000        01  WS-CURRENT-SEQUENCE-OLD-R REDEFINES WS-CURRENT-SEQUENCE.
004100            05  WS-OLD-SEQ-NUMBER           PIC S9(04) COMP.
004200            05  WS-OLD-SEQ-FLAGS            PIC X(02).
004300            05  WS-OLD-SEQ-PRICES.
004400                10  WS-OLD-MIN-PRICE        PIC S9(7)V9(2) COMP-3.
004500                10  WS-OLD-MAX-PRICE        PIC S9(7)V9(2) COMP-3.
004600            05  WS-OLD-SEQ-QUANTITY         PIC S9(7)V9(2) COMP-3.
004700            05  WS-OLD-SEQ-COUNT            PIC S9(04) COMP.
004800            05  FILLER                      PIC X(04).
004900*
005000        01  WS-PRICE-SENTINELS.
005100            05  WS-MIN-PRICE-SENTINEL       PIC S9(7)V9(2) COMP-3
005200                                             VALUE 9999999.99.
005300            05  WS-MAX-PRICE-SENTINEL       PIC S9(7)V9(2) COMP-3
005400                                             VALUE ZERO.
005450            05  FILLER                      PIC X(04).
