000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.    VRSTOPLS.
000300        AUTHOR.        R SHAH.
000400        INSTALLATION.  VR TRADING SYSTEMS - RISK ENGINEERING.
000500        DATE-WRITTEN.  06/11/87.
000600        DATE-COMPILED.
000700        SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY - RISK DESK.
000800**********************************************************************
000900*                                                                    *
001000*A    ABSTRACT..                                                     *
001100*  VRSTOPLS (KNOWN ON THE RISK DESK AS "PROTECTMONEY") COMPUTES A   *
001200*  PROTECTIVE STOP-LOSS PRICE FOR A NEW ENTRY TRADE.  IT IS A       *
001300*  PURE CALCULATION ELEMENT - NO FILES ARE OPENED, NO GLOBAL STATE  *
001400*  IS TOUCHED.  CALLED ONCE FOR EVERY LONG OR SHORT (ENTRY) FILL    *
001500*  BY VRTRDSEQ AT 420-APPLY-TRADE-TO-SEQUENCE.                      *
001600*                                                                    *
001700*  THE STOP RETURNED IS WHICHEVER OF THE FOLLOWING TWO CANDIDATE    *
001800*  STOPS IS TIGHTER (THE MIN OF THE TWO, REGARDLESS OF DIRECTION):  *
001900*     - A PERCENT-OF-PRICE STOP (STOPLOSS-PERCENT, CURRENTLY 1%),   *
002000*     - AN ABSOLUTE-MONEY-PER-LOT STOP (STOPLOSS-ABSOLUTE, CURRENTLY*
002100*       3000, DIVIDED BY THE INSTRUMENT'S LOT SIZE).                *
002200*                                                                    *
002300*P    ENTRY PARAMETERS (SL-STOPLOSS-PARMS, PASSED BY REFERENCE)..   *
002400*     SL-TRADE-TYPE-CODE   'L' (LONG) OR 'S' (SHORT) ONLY - ANY     *
002500*                          OTHER VALUE IS A BUSINESS-RULE ERROR.    *
002600*     SL-LOT-SIZE          INSTRUMENT LOT SIZE, MUST BE > ZERO.     *
002700*     SL-FILL-PRICE        ENTRY FILL PRICE.                        *
002800*     SL-STOPLOSS-PRICE    (OUTPUT) COMPUTED STOP-LOSS PRICE.       *
002900*     SL-RETURN-CODE       (OUTPUT) 0 = OK, 4 = INVALID TRADE TYPE. *
003000*                                                                    *
003100*E    ERRORS DETECTED BY THIS ELEMENT..                             *
003200*     SL-TRADE-TYPE-CODE NOT 'L' OR 'S' - SL-RETURN-CODE SET TO 4,  *
003300*     SL-STOPLOSS-PRICE SET TO ZERO, CONTROL RETURNED TO CALLER -   *
003400*     THIS ELEMENT DOES NOT ABEND ITSELF, THE CALLER (VRTRDSEQ)     *
003500*     DECIDES WHAT TO DO WITH A NON-ZERO RETURN CODE.                *
003600*                                                                    *
003700*C    ELEMENTS INVOKED BY THIS ELEMENT..                             *
003800*     NONE.                                                          *
003900*                                                                    *
004000*U    USER CONSTANTS AND TABLES REFERENCED..                        *
004100*     WS-STOPLOSS-PERCENT (=1), WS-STOPLOSS-ABSOLUTE (=3000) -      *
004200*     PROGRAM CONSTANTS, NOT READ FROM A FILE.  SEE THE WORKING-    *
004300*     STORAGE SECTION BELOW.                                        *
004400*                                                                    *
004500**********************************************************************
004600*                                                                    *
004700*    CHANGE LOG                                                     *
004800*    ----------                                                     *
004900*    06/11/87  RSHAH     TR10004  ORIGINAL PROTECTMONEY ELEMENT -   *
005000*                                 REPLACES A DESK SPREADSHEET.       *
005100*    02/19/88  RSHAH     TR10041  ABSOLUTE STOP NOW DIVIDES BY LOT  *
005200*                                 SIZE INSTEAD OF A FIXED 100 LOT.  *
005300*    09/03/89  TWONG     TR10309  ROUNDING OF PERCENT STOP CHANGED  *
005400*                                 TO ROUNDED (WAS TRUNCATED).       *
005500*    11/14/90  TWONG     TR10455  ADDED VALIDATION - INVALID TRADE  *
005600*                                 TYPE NO LONGER FALLS THROUGH.     *
005700*    04/22/91  RSHAH     TR10602  STOPLOSS-ABSOLUTE RAISED FROM     *
005800*                                 2500 TO 3000 PER RISK COMMITTEE.  *
005900*    07/09/92  MBAKER    TR10711  DIVISION INTERMEDIATE WIDENED TO  *
006000*                                 4 DECIMALS TO CUT ROUNDING DRIFT  *
006100*                                 ON LOW LOT-SIZE INSTRUMENTS.       *
006200*    01/30/93  MBAKER    TR10788  REORGANISED INTO 100/110/120/130 *
006300*                                 PARAGRAPH STRUCTURE.               *
006400*    08/17/94  TWONG     TR10901  SIGN COMPUTATION MOVED TO ITS OWN *
006500*                                 88-LEVEL TEST, WAS INLINE IF.     *
006600*    05/02/95  RSHAH     TR11033  COMMENT CLEANUP FOR AUDIT.        *
006700*    03/11/96  MBAKER    TR11190  NO LOGIC CHANGE - RECOMPILE ONLY  *
006800*                                 FOR THE NEW COMPILER RELEASE.      *
006900*    09/25/97  TWONG     TR11304  DEFENSIVE CHECK ADDED FOR A ZERO  *
007000*                                 LOT SIZE (RISK DESK INCIDENT       *
007100*                                 RI-97-118).                        *
007200*    12/08/98  MBAKER    TR11390  Y2K REVIEW - NO DATE FIELDS IN    *
007300*                                 THIS ELEMENT, NO CHANGES REQUIRED. *
007400*    06/14/99  MBAKER    TR11402  Y2K SIGN-OFF RECORDED - RETESTED  *
007500*                                 AGAINST THE 01/01/2000 TEST DECK. *
007600*    02/02/01  TWONG     TR11588  WS-STOPLOSS-ABSOLUTE MOVED FROM   *
007700*                                 PIC 9(5) TO S9(7)V9(2) COMP-3 TO   *
007800*                                 MATCH THE FILL-PRICE PRECISION.    *
007900*    10/19/04  RPATEL    TR11810  DISPLAY DEBUG LINES REMOVED -     *
008000*                                 CALLER NOW OWNS ALL DIAGNOSTICS.   *
008100*    07/07/09  RPATEL    TR12055  RECOMPILE FOR NEW ENTERPRISE COBOL*
008200*                                 RELEASE - NO SOURCE CHANGE.        *
008300*    03/15/13  SDCRUZ    TR12299  ADDED THIS CHANGE-LOG BANNER TO   *
008400*                                 THE SIX PRIOR UNDOCUMENTED FIXES.  *
008500*    08/21/18  SDCRUZ    TR12610  RENAMED PROGRAM FROM THE OLD       *
008600*                                 VRTADING PACKAGE'S STOPLOSS TO     *
008700*                                 VRSTOPLS UNDER THE CURRENT         *
008800*                                 VRTRADING PACKAGE.                 *
008900**********************************************************************
009000
009100        ENVIRONMENT DIVISION.
009200        CONFIGURATION SECTION.
009300        SPECIAL-NAMES.
009400            C01 IS TOP-OF-FORM.
009500
009600        DATA DIVISION.
009700        WORKING-STORAGE SECTION.
009800        01  FILLER                          PIC X(32)
009900                                             VALUE 'VRSTOPLS WORKING STORAGE BEGINS'.
009950        EJECT
010000**********************************************************************
010100*                    PROTECTMONEY CONSTANTS                        *
010200**********************************************************************
010300        01  WS-PROTECTMONEY-CONSTANTS.
010400            05  WS-STOPLOSS-PERCENT         PIC S9(3)V9(2) COMP-3
010500                                             VALUE 1.00.
010600            05  WS-STOPLOSS-ABSOLUTE        PIC S9(7)V9(2) COMP-3
010700                                             VALUE 3000.00.
010800            05  FILLER                      PIC X(04).
010900*       ---------------------------------------------------------
011000*       PRE-TR11588 VIEW OF THE ABSOLUTE-STOP CONSTANT - THE
011100*       FIELD WAS UNPACKED PIC 9(5) UNTIL 02/01.  KEPT AS A
011200*       REDEFINES SO THE OLD RISK-DESK AUDIT SCRIPT (CKAUDIT18,
011300*       RETIRED) COULD STILL BE POINTED AT THIS AREA IF EVER
011400*       RE-RUN AGAINST AN ARCHIVED LOAD MODULE.
011500*       ---------------------------------------------------------
011600        01  WS-PROTECTMONEY-CONSTANTS-OLD-R REDEFINES
011700                                        WS-PROTECTMONEY-CONSTANTS.
011800            05  FILLER                      PIC X(03).
011900            05  WS-OLD-STOPLOSS-ABSOLUTE    PIC 9(05).
012000            05  FILLER                      PIC X(04).
012050        EJECT
012100
012200**********************************************************************
012210*                    STANDALONE RUN COUNTERS                        *
012220**********************************************************************
012230*       PLAIN 77-LEVEL COUNTERS - NOT PART OF ANY GROUP, NOT TOUCHED
012240*       BY ANY REDEFINES, JUST A TALLY OF HOW OFTEN THIS ELEMENT
012250*       REJECTED AN ENTRY TRADE SO THE RISK DESK CAN SPOT A FEED
012260*       PROBLEM (A RUN WITH A HIGH REJECT COUNT USUALLY MEANS THE
012270*       UPSTREAM ORDER-ENTRY LAYER IS STAMPING A BAD TRADE-TYPE-CODE).
012280**********************************************************************
012290        77  WS-VALIDATION-FAILURES         PIC S9(04) COMP VALUE ZERO.
012295        EJECT
012298**********************************************************************
012300*                    VARIABLE WORK AREA                             *
012400**********************************************************************
012500        01  WS-CALC-WORK-AREA.
012600            05  WS-SIGN-IND                 PIC X(01).
012700                88  WS-SIGN-IS-LONG         VALUE 'L'.
012800                88  WS-SIGN-IS-SHORT        VALUE 'S'.
012900            05  WS-SIGN                     PIC S9(01) COMP-3.
013000            05  WS-PERCENT-STOP             PIC S9(7)V9(2) COMP-3.
013100            05  WS-DIVISION-RESULT          PIC S9(7)V9(4) COMP-3.
013200            05  WS-ABSOLUTE-STOP            PIC S9(7)V9(2) COMP-3.
013300            05  WS-CALLS-COUNTER            PIC S9(07) COMP-3
013400                                             VALUE ZERO.
013500            05  FILLER                      PIC X(06).
013600*       ---------------------------------------------------------
013700*       BYTE-LEVEL VIEW OF WS-SIGN-IND / WS-SIGN, KEPT FOR A DESK
013800*       DUMP UTILITY THAT WALKS THIS AREA BY DISPLACEMENT WHEN
013900*       CHASING A ROUNDING COMPLAINT AGAINST THE LOAD MODULE.
014000*       ---------------------------------------------------------
014100        01  WS-CALC-TRACE-R REDEFINES WS-CALC-WORK-AREA.
014200            05  WS-TRACE-SIGN-IND           PIC X(01).
014300            05  WS-TRACE-BYTES              PIC X(27).
014400        EJECT
014410        LINKAGE SECTION.
014415        EJECT
014420**********************************************************************
014430*                    STOP-LOSS CALL PARAMETERS                     *
014440**********************************************************************
014450        01  SL-STOPLOSS-PARMS.
014460            05  SL-TRADE-TYPE-CODE          PIC X(01).
014470            05  SL-LOT-SIZE                 PIC S9(05).
014480            05  SL-FILL-PRICE               PIC S9(7)V9(2) COMP-3.
014490            05  SL-STOPLOSS-PRICE           PIC S9(7)V9(2) COMP-3.
014500            05  SL-RETURN-CODE              PIC S9(04) COMP.
014510                88  SL-RC-OK                VALUE 0.
014520                88  SL-RC-INVALID-TRADE     VALUE 4.
014530            05  FILLER                      PIC X(02).
014540*       ---------------------------------------------------------
014550*       PRE-TR11588 CALLER LAYOUT - KEPT ONLY SO THE OLD CKAUDIT18
014560*       UTILITY, WHICH READS SL-RETURN-CODE BY DISPLACEMENT
014570*       RATHER THAN BY NAME, STILL LANDS ON THE RIGHT BYTES IF
014580*       EVER RUN AGAINST A CURRENT LOAD MODULE.
014590*       ---------------------------------------------------------
014600        01  SL-STOPLOSS-PARMS-OLD-R REDEFINES SL-STOPLOSS-PARMS.
014610            05  FILLER                      PIC X(18).
014620            05  SL-OLD-RETURN-CODE          PIC S9(04) COMP.
015650        EJECT
015700
015800**********************************************************************
015900*                       PROCEDURE DIVISION                          *
016000**********************************************************************
016100
016200        PROCEDURE DIVISION USING SL-STOPLOSS-PARMS.
016300        EJECT
016400        000-MAINLINE.
016500            PERFORM 100-COMPUTE-STOPLOSS THRU 100-EXIT
016600            GOBACK
016700            .
016750        EJECT
016900**********************************************************************
017000*                  100-COMPUTE-STOPLOSS                             *
017100**********************************************************************
017200
017300        100-COMPUTE-STOPLOSS.
017400            ADD 1 TO WS-CALLS-COUNTER
017500            SET SL-RC-OK TO TRUE
017600            MOVE ZERO TO SL-STOPLOSS-PRICE
017700            MOVE SL-TRADE-TYPE-CODE TO WS-SIGN-IND
017800
017900            IF WS-SIGN-IS-LONG
018000               MOVE -1 TO WS-SIGN
018100            ELSE
018200               IF WS-SIGN-IS-SHORT
018300                  MOVE +1 TO WS-SIGN
018400               ELSE
018500                  SET SL-RC-INVALID-TRADE TO TRUE
018550                  ADD 1 TO WS-VALIDATION-FAILURES
018600                  GO TO 100-EXIT
018700               END-IF
018800            END-IF
018900
019000            IF SL-LOT-SIZE NOT GREATER THAN ZERO
019100               SET SL-RC-INVALID-TRADE TO TRUE
019150               ADD 1 TO WS-VALIDATION-FAILURES
019200               GO TO 100-EXIT
019300            END-IF
019400
019500            PERFORM 110-COMPUTE-PERCENT-STOP THRU 110-EXIT
019600            PERFORM 120-COMPUTE-ABSOLUTE-STOP THRU 120-EXIT
019700            PERFORM 130-SELECT-TIGHTER-STOP THRU 130-EXIT
019800            .
019900
020000        100-EXIT.
020100            EXIT.
020150        EJECT
020300**********************************************************************
020400*                  110-COMPUTE-PERCENT-STOP                         *
020500**********************************************************************
020600
020700        110-COMPUTE-PERCENT-STOP.
020800            COMPUTE WS-PERCENT-STOP ROUNDED =
020900                    SL-FILL-PRICE *
021000                    (100 + (WS-SIGN * WS-STOPLOSS-PERCENT)) / 100
021100            .
021200
021300        110-EXIT.
021400            EXIT.
021450        EJECT
021600**********************************************************************
021700*                  120-COMPUTE-ABSOLUTE-STOP                        *
021800**********************************************************************
021900
022000        120-COMPUTE-ABSOLUTE-STOP.
022100            COMPUTE WS-DIVISION-RESULT ROUNDED =
022200                    WS-STOPLOSS-ABSOLUTE / SL-LOT-SIZE
022300            COMPUTE WS-ABSOLUTE-STOP ROUNDED =
022400                    SL-FILL-PRICE + (WS-SIGN * WS-DIVISION-RESULT)
022500            .
022600
022700        120-EXIT.
022800            EXIT.
022850        EJECT
023000**********************************************************************
023100*                  130-SELECT-TIGHTER-STOP                          *
023200**********************************************************************
023300
023400        130-SELECT-TIGHTER-STOP.
023500            IF WS-PERCENT-STOP < WS-ABSOLUTE-STOP
023600               MOVE WS-PERCENT-STOP  TO SL-STOPLOSS-PRICE
023700            ELSE
023800               MOVE WS-ABSOLUTE-STOP TO SL-STOPLOSS-PRICE
023900            END-IF
024000            .
024100
024200        130-EXIT.
024300            EXIT.
