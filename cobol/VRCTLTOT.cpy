000100**********************************************************************
000200*                                                                    *
000300*    VRCTLTOT   -   RUN CONTROL TOTALS                              *
000400*                                                                    *
000500*    ACCUMULATED ACROSS THE ENTIRE RUN AND PRINTED ON THE GRAND     *
000600*    TOTALS LINE OF RPTSEQ AT 720-PRINT-GRAND-TOTALS.               *
000700*                                                                    *
000800*    MAINTENANCE HISTORY                                            *
000900*    --------------------                                           *
001000*    2014-06-11  RSHAH    TR40011  ORIGINAL LAYOUT.                  *
001100**********************************************************************
001200        01  WS-CONTROL-TOTALS.
001300            05  WS-TOT-FILLS-PROCESSED      PIC S9(07) COMP-3.
001400            05  WS-TOT-SEQUENCES-OPENED     PIC S9(04) COMP.
001500            05  WS-TOT-SEQUENCES-CLOSED     PIC S9(04) COMP.
001600            05  WS-TOT-SEQUENCES-OPEN-EOR   PIC S9(04) COMP.
001700            05  FILLER                      PIC X(04).
