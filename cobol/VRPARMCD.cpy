000100**********************************************************************
000200*                                                                    *
000300*    VRPARMCD   -   RUN PARAMETER CARD                              *
000400*                                                                    *
000500*    THIS PROGRAM PROCESSES ONE INSTRUMENT PER RUN.  THE SINGLE     *
000600*    PARAMETER CARD READ AT STARTUP CARRIES THE INSTRUMENT'S        *
000700*    IDENTITY AND LOT-SIZE (THE ONLY INSTRUMENT-MASTER FIELD THE    *
000800*    STOP-LOSS CALCULATION CONSUMES) - THE FULL INSTRUMENT MASTER   *
000900*    IS NOT READ BY THIS JOB.                                       *
001000*                                                                    *
001100*    MAINTENANCE HISTORY                                            *
001200*    --------------------                                           *
001300*    2014-06-11  RSHAH    TR40011  ORIGINAL LAYOUT.                  *
001400**********************************************************************
001500        01  PC-PARM-CARD-RECORD.
001600            05  PC-INSTRUMENT-ID            PIC X(20).
001700            05  PC-LOT-SIZE                 PIC S9(05).
001800            05  FILLER                      PIC X(55).
